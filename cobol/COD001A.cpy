000100*================================================================*
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 28/01/2025
000400* BOOK DE DATA / HORA
000500* FORMATO: YYYYMMDD - HMMSSSS
000600*----------------------------------------------------------------*
000700* COD001A-DATA-ANO    = ANO
000800* COD001A-DATA-MES    = MES
000900* COD001A-DATA-DIA    = DIA
001000*----------------------------------------------------------------*
001100* COD001A-HORA        = HORA
001200* COD001A-MINUTO      = MINUTO
001300* COD001A-SEGUNDO     = SEGUNDO
001400* COD001A-MILESIMO    = MILISEGUNDO
001500*----------------------------------------------------------------*
001600* 28/01/2025 JRB -------- BOOK ORIGINAL (DATA/HORA COMPLETA)
001700* 14/07/2025 JRB CHG0118- CAMPOS DE DESCRICAO DE MES, SEMANA E
001800*                         DIAS DO ANO REMOVIDOS - NAO USADOS NO
001900*                         CABECALHO DO RELATORIO DE INVESTIMENTO
002000*================================================================*
002100 01  COD001A-REGISTRO.                                            CHG0118 
002200*     YYYYMMDD
002300  05  COD001A-DATA.                                               CHG0118 
002400   10 COD001A-DATA-ANO            PIC 9(004).                     CHG0118 
002500   10 COD001A-DATA-MES            PIC 9(002).                     CHG0118 
002600   10 COD001A-DATA-DIA            PIC 9(002).                     CHG0118 
002700*     HHMMSSSS
002800  05  COD001A-TIME.                                               CHG0118 
002900   10 COD001A-HORA                PIC 9(002).                     CHG0118 
003000   10 COD001A-MINUTO              PIC 9(002).                     CHG0118 
003100   10 COD001A-SEGUNDO             PIC 9(002).                     CHG0118 
003200   10 COD001A-MILESIMO            PIC 9(002).                     CHG0118 
003300  05  FILLER                     PIC X(010).                      CHG0118 
