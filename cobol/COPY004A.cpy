000100*================================================================*
000200* DESCRICAO..: BOOK DO REGISTRO DE RESUMO POR PRODUTO/CENARIO
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 14/07/2025
000500* TAMANHO....: 00068
000600*----------------------------------------------------------------*
000700* SUM004A-SCEN-ID     = CENARIO
000800* SUM004A-PRODUCT-ID  = PRODUTO
000900* SUM004A-VF-GROSS    = VALOR FINAL BRUTO (SEM CUSTODIA, SEM IR)
001000* SUM004A-IR-FINAL    = IMPOSTO DE RENDA FINAL
001100* SUM004A-VF-NET      = VALOR FINAL LIQUIDO
001200*----------------------------------------------------------------*
001300* 14/07/2025 JRB CHG0118- BOOK NOVO - RESUMO DO SIMULADOR; SOMENTE
001400*                         O REGISTRO DE ARQUIVO, NO PADRAO DO
001500*                         BOOK COD001A (SEM CABECALHO DE BOOK)
001600*================================================================*
001700 01  SUM004A-REGISTRO.                                            CHG0118 
001800     05  SUM004A-SCEN-ID             PIC X(12).                   CHG0118 
001900     05  SUM004A-PRODUCT-ID          PIC X(20).                   CHG0118 
002000     05  SUM004A-VF-GROSS            PIC 9(09)V99.                CHG0118 
002100     05  SUM004A-IR-FINAL            PIC 9(07)V99.                CHG0118 
002200     05  SUM004A-VF-NET              PIC 9(09)V99.                CHG0118 
002300     05  FILLER                      PIC X(05).                   CHG0118 
