000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 17/02/1992
000400* OBJETIVO: GERACAO DO ARQUIVO DE CENARIOS MACROECONOMICOS PARA
000500*           O SIMULADOR DE INVESTIMENTOS DO MINI-COPOM
000600******************************************************************
000700*-----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES
000900*-----------------------------------------------------------------
001000* 170292 JRB -------- PROGRAMA ORIGINAL - LEITURA E GRAVACAO DE
001100*                     ARQUIVOS SEQUENCIAIS (CADASTRO)
001200* 090893 MTS -------- INCLUSAO DE VALIDACAO DE CAMPOS NUMERICOS
001300*                     NA LEITURA DO ARQUIVO DE ENTRADA
001400* 231294 PLS -------- CORRECAO DE QUEBRA DE LINHA NO DISPLAY DE
001500*                     CONFERENCIA DOS REGISTROS LIDOS
001600* 150997 JRB CHG0033- AJUSTE NO LAYOUT DE SAIDA A PEDIDO DA AREA
001700*                     DE CONTROLADORIA
001800* 110299 JRB -------- TESTE DO ANO 2000 CONCLUIDO SEM PENDENCIAS;
001900*                     NENHUM CAMPO DE DATA COM 2 DIGITOS DE ANO
002000*                     NESTE PROGRAMA
002100* 200401 MTS -------- PADRONIZACAO DE COMENTARIOS DE SECAO
002200* 180608 PLS -------- AJUSTE DE ALINHAMENTO - SEM MUDANCA DE REGRA
002300* 030914 JRB -------- REVISAO APOS AUDITORIA DE CONTROLES INTERNOS
002400* 140725 JRB CHG0118- PROGRAMA TRANSFORMADO NO GERADOR DO ARQUIVO
002500*                     DE CENARIOS (MANUTENCAO/APERTO/AFROUXAMENTO)
002600*                     DA SELIC E DO IPCA PARA O SIMULADOR DE
002700*                     INVESTIMENTOS DO MINI-COPOM; A ROTINA DE
002800*                     CADASTRO ANTIGA FOI RETIRADA POR COMPLETO
002900* 210725 JRB CHG0118- INCLUIDO O CALCULO DA TAXA DIARIA EFETIVA
003000*                     (SELIC-D / IPCA-D) POR DIA UTIL GERADO
003100* 100826 JRB CHG0119- RETIRADO O SPECIAL-NAMES DE TOP-OF-FORM;
003200*                     ESTE PROGRAMA SO GRAVA O ARQUIVO DE CENARIOS,
003300*                     NAO IMPRIME RELATORIO - A EJECAO DE PAGINA E
003400*                     FEITA PELO REL0002A
003500* 100826 JRB CHG0120- A TABELA DE TAXAS DO CENARIO ESTAVA GRAVANDO
003600*                     A SELIC E O IPCA EM PERCENTUAL (15,00 /
003700*                     04,50 ...) EM VEZ DE FRACAO DECIMAL (0,15 /
003800*                     0,045), O QUE ESTOURAVA EM 100 VEZES O
003900*                     CALCULO DA TAXA DIARIA EFETIVA (SELIC-D/
004000*                     IPCA-D) FEITO EM 0005-CALCULAR-TAXA-DIARIA.
004100*                     CORRIGIDOS OS 18 VALORES DA TABELA PARA
004200*                     FRACAO DECIMAL
004300*-----------------------------------------------------------------
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.     PROG010A.
004600 AUTHOR.         JOSE ROBERTO.
004700 INSTALLATION.   COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
004800 DATE-WRITTEN.   17/02/1992.
004900 DATE-COMPILED.  10/08/2026.
005000 SECURITY.       USO INTERNO.
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CENARIO-SAIDA ASSIGN TO "CENARIO.DAT"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WRK-FS-CENARIO.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CENARIO-SAIDA.
006200*    REGISTRO DE UM DIA UTIL DE CENARIO - VER BOOK COPY002A
006300 COPY COPY002A.
006400
006500 WORKING-STORAGE SECTION.
006600*-----------------------------------------------------------------
006700*    CONTADORES E SWITCHES DE USO GERAL
006800*-----------------------------------------------------------------
006900 77  WRK-FS-CENARIO              PIC X(02) VALUE ZEROS.
007000 77  WRK-TOTAL-REGISTROS         PIC 9(05) COMP VALUE ZEROS.
007100
007200 01  WRK-IND-CEN                 PIC 9(02) COMP VALUE ZEROS.
007300 01  WRK-IND-ANO                 PIC 9(02) COMP VALUE ZEROS.
007400 01  WRK-DIA-NO-ANO               PIC 9(03) COMP VALUE ZEROS.
007500 01  WRK-DAY-INDEX-ATUAL          PIC 9(04) COMP VALUE ZEROS.
007600 01  WRK-ANO-CALENDARIO           PIC 9(04) COMP VALUE ZEROS.
007700
007800*-----------------------------------------------------------------
007900*    VALORES DO DIA EM PROCESSAMENTO
008000*-----------------------------------------------------------------
008100 01  WRK-DIA-ATUAL.
008200     05  WRK-SCEN-ID-ATUAL        PIC X(12) VALUE SPACES.
008300     05  WRK-SELIC-AA-ATUAL       PIC 9(02)V9(06) VALUE ZEROS.
008400     05  WRK-IPCA-AA-ATUAL        PIC 9(02)V9(06) VALUE ZEROS.
008500     05  FILLER                   PIC X(02).
008600 01  WRK-DIA-ATUAL-X REDEFINES WRK-DIA-ATUAL
008700                                  PIC X(30).
008800
008900 01  WRK-TAXAS-DIA.
009000     05  WRK-SELIC-D              PIC 9V9(09) VALUE ZEROS.
009100     05  WRK-IPCA-D               PIC 9V9(09) VALUE ZEROS.
009200     05  FILLER                   PIC X(02).
009300 01  WRK-TAXAS-DIA-X REDEFINES WRK-TAXAS-DIA
009400                                  PIC X(22).
009500
009600*-----------------------------------------------------------------
009700*    TABELA FIXA DE PREMISSAS DO CENARIO (SELIC E IPCA A.A.)
009800*    POR CENARIO E POR ANO - TABELA DO COMITE DO MINI-COPOM
009900*-----------------------------------------------------------------
010000 01  WRK-TAB-CENARIOS.
010100     05  WRK-CEN OCCURS 3 TIMES INDEXED BY WRK-CEN-IDX.
010200         10  WRK-CEN-ID           PIC X(12).
010300         10  WRK-CEN-ANO OCCURS 3 TIMES INDEXED BY WRK-ANO-IDX.
010400             15  WRK-CEN-SELIC-AA PIC 9(02)V9(06).
010500             15  WRK-CEN-IPCA-AA  PIC 9(02)V9(06).
010600     05  FILLER                   PIC X(04).
010700 01  WRK-TAB-CENARIOS-X REDEFINES WRK-TAB-CENARIOS
010800                                  PIC X(184).
010900
011000*================================================================*
011100 PROCEDURE DIVISION.                                              CHG0118 
011200*================================================================*
011300
011400*----------------------------------------------------------------*
011500*    PROCESSAMENTO PRINCIPAL
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0000-processar
011800 0000-PROCESSAR                  SECTION.                         CHG0118 
011900*----------------------------------------------------------------*
012000
012100      PERFORM 0001-CARREGAR-TABELA-TAXAS                          CHG0118 
012200      PERFORM 0002-ABERTURA-ARQUIVO                               CHG0118 
012300      MOVE 1                     TO WRK-IND-CEN                   CHG0118 
012400      PERFORM 0003-PROCESSAR-CENARIO UNTIL WRK-IND-CEN > 3        CHG0118 
012500      PERFORM 0099-FECHAMENTO-ARQUIVO                             CHG0118 
012600      PERFORM 9999-FINALIZAR                                      CHG0118 
012700      .                                                           CHG0118 
012800*----------------------------------------------------------------*
012900*> cobol-lint CL002 0000-end
013000 0000-END.                       EXIT.                            CHG0118 
013100*----------------------------------------------------------------*
013200
013300*----------------------------------------------------------------*
013400*    CARREGAR TABELA DE PREMISSAS - SELIC E IPCA A.A. POR ANO
013500*    (MANUTENCAO, APERTO, AFROUXAMENTO - NESTA ORDEM)
013600*----------------------------------------------------------------*
013700 0001-CARREGAR-TABELA-TAXAS      SECTION.                         CHG0118 
013800*----------------------------------------------------------------*
013900
014000      MOVE 'MANUTENCAO'           TO WRK-CEN-ID (1)               CHG0118 
014100      MOVE 0.150000              TO WRK-CEN-SELIC-AA (1,1)       CHG0120 
014200      MOVE 0.150000              TO WRK-CEN-SELIC-AA (1,2)       CHG0120 
014300      MOVE 0.150000              TO WRK-CEN-SELIC-AA (1,3)       CHG0120 
014400      MOVE 0.045000              TO WRK-CEN-IPCA-AA  (1,1)       CHG0120 
014500      MOVE 0.045000              TO WRK-CEN-IPCA-AA  (1,2)       CHG0120 
014600      MOVE 0.045000              TO WRK-CEN-IPCA-AA  (1,3)       CHG0120 
014700
014800      MOVE 'APERTO'               TO WRK-CEN-ID (2)               CHG0118 
014900      MOVE 0.150000              TO WRK-CEN-SELIC-AA (2,1)       CHG0120 
015000      MOVE 0.165000              TO WRK-CEN-SELIC-AA (2,2)       CHG0120 
015100      MOVE 0.175000              TO WRK-CEN-SELIC-AA (2,3)       CHG0120 
015200      MOVE 0.045000              TO WRK-CEN-IPCA-AA  (2,1)       CHG0120 
015300      MOVE 0.055000              TO WRK-CEN-IPCA-AA  (2,2)       CHG0120 
015400      MOVE 0.060000              TO WRK-CEN-IPCA-AA  (2,3)       CHG0120 
015500
015600      MOVE 'AFROUXAMENTO'         TO WRK-CEN-ID (3)               CHG0118 
015700      MOVE 0.150000              TO WRK-CEN-SELIC-AA (3,1)       CHG0120 
015800      MOVE 0.125000              TO WRK-CEN-SELIC-AA (3,2)       CHG0120 
015900      MOVE 0.100000              TO WRK-CEN-SELIC-AA (3,3)       CHG0120 
016000      MOVE 0.045000              TO WRK-CEN-IPCA-AA  (3,1)       CHG0120 
016100      MOVE 0.040000              TO WRK-CEN-IPCA-AA  (3,2)       CHG0120 
016200      MOVE 0.035000              TO WRK-CEN-IPCA-AA  (3,3)       CHG0120 
016300     .                                                            CHG0118 
016400*----------------------------------------------------------------*
016500*> cobol-lint CL002 0001-end
016600 0001-END.                       EXIT.                            CHG0118 
016700*----------------------------------------------------------------*
016800
016900*----------------------------------------------------------------*
017000*    ABERTURA DE ARQUIVO DE SAIDA
017100*----------------------------------------------------------------*
017200 0002-ABERTURA-ARQUIVO           SECTION.                         CHG0118 
017300*----------------------------------------------------------------*
017400
017500     OPEN OUTPUT CENARIO-SAIDA                                    CHG0118 
017600     .                                                            CHG0118 
017700*----------------------------------------------------------------*
017800*> cobol-lint CL002 0002-end
017900 0002-END.                       EXIT.                            CHG0118 
018000*----------------------------------------------------------------*
018100
018200*----------------------------------------------------------------*
018300*    PROCESSAR UM CENARIO (3 ANOS DE 252 DIAS UTEIS)
018400*----------------------------------------------------------------*
018500 0003-PROCESSAR-CENARIO          SECTION.                         CHG0118 
018600*----------------------------------------------------------------*
018700
018800      MOVE WRK-CEN-ID (WRK-IND-CEN)                               CHG0118 
018900                                 TO WRK-SCEN-ID-ATUAL             CHG0118 
019000      MOVE ZEROS                 TO WRK-DAY-INDEX-ATUAL           CHG0118 
019100      MOVE 1                     TO WRK-IND-ANO                   CHG0118 
019200      PERFORM 0004-PROCESSAR-ANO UNTIL WRK-IND-ANO > 3            CHG0118 
019300      ADD 1                      TO WRK-IND-CEN                   CHG0118 
019400     .                                                            CHG0118 
019500*----------------------------------------------------------------*
019600*> cobol-lint CL002 0003-end
019700 0003-END.                       EXIT.                            CHG0118 
019800*----------------------------------------------------------------*
019900
020000*----------------------------------------------------------------*
020100*    PROCESSAR UM ANO DO CENARIO (252 DIAS UTEIS)
020200*----------------------------------------------------------------*
020300 0004-PROCESSAR-ANO              SECTION.                         CHG0118 
020400*----------------------------------------------------------------*
020500
020600      MOVE WRK-CEN-SELIC-AA (WRK-IND-CEN, WRK-IND-ANO)            CHG0118 
020700                                 TO WRK-SELIC-AA-ATUAL            CHG0118 
020800      MOVE WRK-CEN-IPCA-AA  (WRK-IND-CEN, WRK-IND-ANO)            CHG0118 
020900                                 TO WRK-IPCA-AA-ATUAL             CHG0118 
021000      COMPUTE WRK-ANO-CALENDARIO = 2025 + WRK-IND-ANO - 1         CHG0118 
021100
021200      PERFORM 0005-CALCULAR-TAXA-DIARIA                           CHG0118 
021300
021400      MOVE 1                     TO WRK-DIA-NO-ANO                CHG0118 
021500      PERFORM 0006-GERAR-DIA UNTIL WRK-DIA-NO-ANO > 252           CHG0118 
021600      ADD 1                      TO WRK-IND-ANO                   CHG0118 
021700     .                                                            CHG0118 
021800*----------------------------------------------------------------*
021900*> cobol-lint CL002 0004-end
022000 0004-END.                       EXIT.                            CHG0118 
022100*----------------------------------------------------------------*
022200
022300*----------------------------------------------------------------*
022400*    CALCULAR TAXA DIARIA EFETIVA = (1+TAXA A.A.)**(1/252) - 1
022500*----------------------------------------------------------------*
022600 0005-CALCULAR-TAXA-DIARIA       SECTION.                         CHG0118 
022700*----------------------------------------------------------------*
022800
022900      COMPUTE WRK-SELIC-D ROUNDED =                               CHG0118 
023000                (1 + WRK-SELIC-AA-ATUAL) ** (1 / 252) - 1         CHG0118 
023100
023200      COMPUTE WRK-IPCA-D ROUNDED =                                CHG0118 
023300                (1 + WRK-IPCA-AA-ATUAL)  ** (1 / 252) - 1         CHG0118 
023400     .                                                            CHG0118 
023500*----------------------------------------------------------------*
023600*> cobol-lint CL002 0005-end
023700 0005-END.                       EXIT.                            CHG0118 
023800*----------------------------------------------------------------*
023900
024000*----------------------------------------------------------------*
024100*    GERAR E GRAVAR O REGISTRO DE UM DIA UTIL DE CENARIO
024200*----------------------------------------------------------------*
024300 0006-GERAR-DIA                  SECTION.                         CHG0118 
024400*----------------------------------------------------------------*
024500
024600      ADD 1                      TO WRK-DAY-INDEX-ATUAL           CHG0118 
024700
024800      MOVE WRK-SCEN-ID-ATUAL     TO CEN002A-SCEN-ID               CHG0118 
024900      MOVE WRK-DAY-INDEX-ATUAL   TO CEN002A-DAY-INDEX             CHG0118 
025000      MOVE WRK-ANO-CALENDARIO    TO CEN002A-YEAR-NO               CHG0118 
025100      MOVE WRK-SELIC-AA-ATUAL    TO CEN002A-SELIC-AA              CHG0118 
025200      MOVE WRK-IPCA-AA-ATUAL     TO CEN002A-IPCA-AA               CHG0118 
025300      MOVE WRK-SELIC-D           TO CEN002A-SELIC-D               CHG0118 
025400      MOVE WRK-IPCA-D            TO CEN002A-IPCA-D                CHG0118 
025500
025600      WRITE CEN002A-REGISTRO                                      CHG0118 
025700      ADD 1                      TO WRK-TOTAL-REGISTROS           CHG0118 
025800      ADD 1                      TO WRK-DIA-NO-ANO                CHG0118 
025900     .                                                            CHG0118 
026000*----------------------------------------------------------------*
026100*> cobol-lint CL002 0006-end
026200 0006-END.                       EXIT.                            CHG0118 
026300*----------------------------------------------------------------*
026400
026500*----------------------------------------------------------------*
026600*    FECHAMENTO DE ARQUIVO
026700*----------------------------------------------------------------*
026800 0099-FECHAMENTO-ARQUIVO         SECTION.                         CHG0118 
026900*----------------------------------------------------------------*
027000
027100     CLOSE CENARIO-SAIDA                                          CHG0118 
027200     .                                                            CHG0118 
027300*----------------------------------------------------------------*
027400*> cobol-lint CL002 0099-end
027500 0099-END.                       EXIT.                            CHG0118 
027600*----------------------------------------------------------------*
027700
027800*----------------------------------------------------------------*
027900*    FINALIZAR PROGRAMA
028000*----------------------------------------------------------------*
028100 9999-FINALIZAR                  SECTION.                         CHG0118 
028200*----------------------------------------------------------------*
028300
028400      DISPLAY 'CENARIO.DAT GERADO - TOTAL DE DIAS: '              CHG0118 
028500               WRK-TOTAL-REGISTROS                                CHG0118 
028600      STOP RUN                                                    CHG0118 
028700      .                                                           CHG0118 
028800*----------------------------------------------------------------*
028900*> cobol-lint CL002 9999-end
029000 9999-END.                       EXIT.                            CHG0118 
029100*----------------------------------------------------------------*
