000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 30/01/1991
000400* OBJETIVO: OBTER DATA DO SISTEMA PARA CABECALHO DE RELATORIO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* HISTORICO DE ALTERACOES
000800*-----------------------------------------------------------------
000900* 300191 JRB -------- PROGRAMA ORIGINAL - DEVOLVE DATA, DESCRICAO
001000*                     DO MES, DIA DA SEMANA E DIAS DO ANO
001100* 110494 MTS -------- AJUSTE NO FORMATO DE RETORNO DA DATA PARA
001200*                     ATENDER O LAYOUT YYYYMMDD DO BOOK COD001A
001300* 021196 PLS -------- CORRIGIDO ACCEPT DO DIA DA SEMANA QUE
001400*                     RETORNAVA BRANCO NO TURNO DA NOITE
001500* 150998 JRB CHG0077- REVISAO GERAL PARA VIRADA DO ANO 2000; O
001600*                     CAMPO DE ANO JA ERA 9(04), NADA A ALTERAR
001700* 030299 JRB -------- CONFIRMADO TESTE DO ANO 2000 EM AMBIENTE DE
001800*                     HOMOLOGACAO - SEM IMPACTO NESTE MODULO
001900* 140705 MTS -------- PADRONIZACAO DOS COMENTARIOS DE SECAO
002000* 090612 PLS -------- AJUSTE DE INDENTACAO - SEM MUDANCA DE REGRA
002100* 200714 JRB -------- REVISAO DE ROTINA APOS AUDITORIA INTERNA
002200* 140725 JRB CHG0118- REMOVIDAS AS ROTINAS DE DESCRICAO DE MES,
002300*                     DE DIA DA SEMANA E DE DIAS DO ANO; ESTE
002400*                     MODULO SO PRECISA DEVOLVER A DATA PARA O
002500*                     CABECALHO DO RELATORIO DE INVESTIMENTO
002600*                     (REL0002A) DO SIMULADOR DE CENARIOS
002700* 100826 JRB CHG0119- RETIRADO O SPECIAL-NAMES DE TOP-OF-FORM
002800*                     INCLUIDO POR ENGANO; ESTE MODULO NAO TEM
002900*                     FILE-CONTROL NEM IMPRIME NADA, SO DEVOLVE A
003000*                     DATA PARA QUEM CHAMAR
003100*-----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.     PROGDATA.
003400 AUTHOR.         JOSE ROBERTO.
003500 INSTALLATION.   COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
003600 DATE-WRITTEN.   30/01/1991.
003700 DATE-COMPILED.  10/08/2026.
003800 SECURITY.       USO INTERNO.
003900*================================================================*
004000 DATA DIVISION.
004100 FILE SECTION.
004200 WORKING-STORAGE SECTION.
004300
004400 LINKAGE SECTION.
004500*    BOOK DE DATA / HORA DO SISTEMA
004600 COPY COD001A.
004700
004800*================================================================*
004900 PROCEDURE DIVISION USING COD001A-REGISTRO.                       CHG0118 
005000*================================================================*
005100
005200*----------------------------------------------------------------*
005300*    PROCESSAMENTO PRINCIPAL
005400*----------------------------------------------------------------*
005500*> cobol-lint CL002 0000-processar
005600 0000-PROCESSAR                  SECTION.                         CHG0118 
005700*----------------------------------------------------------------*
005800
005900      PERFORM 0001-OBTER-DATA                                     CHG0118 
006000      PERFORM 9999-FINALIZAR                                      CHG0118 
006100      .                                                           CHG0118 
006200*----------------------------------------------------------------*
006300*> cobol-lint CL002 0000-end
006400 0000-END.                       EXIT.                            CHG0118 
006500*----------------------------------------------------------------*
006600
006700*----------------------------------------------------------------*
006800*    OBTER DATA DO SISTEMA
006900*----------------------------------------------------------------*
007000 0001-OBTER-DATA                 SECTION.                         CHG0118 
007100*----------------------------------------------------------------*
007200
007300      ACCEPT COD001A-DATA        FROM DATE YYYYMMDD               CHG0118 
007400     .                                                            CHG0118 
007500*----------------------------------------------------------------*
007600*> cobol-lint CL002 0001-end
007700 0001-END.                       EXIT.                            CHG0118 
007800*----------------------------------------------------------------*
007900
008000*----------------------------------------------------------------*
008100*    FINALIZAR PROGRAMA
008200*----------------------------------------------------------------*
008300 9999-FINALIZAR                  SECTION.                         CHG0118 
008400*----------------------------------------------------------------*
008500
008600      GOBACK                                                      CHG0118 
008700      .                                                           CHG0118 
008800*----------------------------------------------------------------*
008900*> cobol-lint CL002 9999-end
009000 9999-END.                       EXIT.                            CHG0118 
009100*----------------------------------------------------------------*
