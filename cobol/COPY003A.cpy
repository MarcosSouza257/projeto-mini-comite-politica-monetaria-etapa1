000100*================================================================*
000200* DESCRICAO..: BOOK DE PARAMETROS DOS PRODUTOS DE INVESTIMENTO
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 14/07/2025
000500* TAMANHO....: 00053 (POR OCORRENCIA)
000600*----------------------------------------------------------------*
000700* PRD003A-PRODUTO-ID     = NOME DO PRODUTO
000800* PRD003A-REGRA-TAXA     = CODIGO DA REGRA DE TAXA DIARIA
000900*                          1 = PREFIXADO     4 = CDB 100% CDI
001000*                          2 = IPCA+         5 = LCI
001100*                          3 = SELIC         6 = POUPANCA
001200* PRD003A-TAXA-FIXA-AA   = TAXA FIXA ANUAL (PREFIXADO)
001300* PRD003A-TAXA-REAL-AA   = TAXA REAL ANUAL (IPCA+)
001400* PRD003A-FATOR-SELIC    = FATOR APLICADO SOBRE A SELIC DIARIA
001500*                          (1,0000 NORMAL / 0,9000 NA LCI)
001600* PRD003A-TR-POUP-AM     = TR FIXA MENSAL DA POUPANCA
001700* PRD003A-FLAG-CUSTODIA  = 'S' COBRA CUSTODIA / 'N' NAO COBRA
001800* PRD003A-FLAG-IR-ISENTO = 'S' ISENTO DE IR   / 'N' TRIBUTADO
001900*----------------------------------------------------------------*
002000* 14/07/2025 JRB CHG0118- BOOK NOVO - TABELA DOS 6 PRODUTOS
002100*================================================================*
002200 01  PRD003A-HEADER.                                              CHG0118 
002300     05  PRD003A-COD-BOOK            PIC X(08) VALUE 'COPY003A'.  CHG0118 
002400     05  PRD003A-TAM-BOOK            PIC 9(05) VALUE 00053.       CHG0118 
002500     05  FILLER                      PIC X(02).                   CHG0118 
002600 01  PRD003A-TABELA.                                              CHG0118 
002700     05  PRD003A-PRODUTO OCCURS 6 TIMES                           CHG0118 
002800                            INDEXED BY PRD003A-IDX.
002900         10  PRD003A-PRODUTO-ID      PIC X(20).                   CHG0118 
003000         10  PRD003A-REGRA-TAXA      PIC 9(01).                   CHG0118 
003100         10  PRD003A-TAXA-FIXA-AA    PIC 9(02)V9(06).             CHG0118 
003200         10  PRD003A-TAXA-REAL-AA    PIC 9(02)V9(06).             CHG0118 
003300         10  PRD003A-FATOR-SELIC     PIC 9V9(04).                 CHG0118 
003400         10  PRD003A-TR-POUP-AM      PIC 9V9(06).                 CHG0118 
003500         10  PRD003A-FLAG-CUSTODIA   PIC X(01).                   CHG0118 
003600             88  PRD003A-APLICA-CUSTODIA     VALUE 'S'.           CHG0118 
003700             88  PRD003A-SEM-CUSTODIA        VALUE 'N'.           CHG0118 
003800         10  PRD003A-FLAG-IR-ISENTO  PIC X(01).                   CHG0118 
003900             88  PRD003A-IR-ISENTO           VALUE 'S'.           CHG0118 
004000             88  PRD003A-IR-TRIBUTADO        VALUE 'N'.           CHG0118 
004100         10  FILLER                  PIC X(02).                   CHG0118 
