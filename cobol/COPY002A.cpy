000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DO DIA DE CENARIO MACRO
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 06/02/2025
000500* TAMANHO....: 00060
000600*----------------------------------------------------------------*
000700* CEN002A-SCEN-ID    = CHAVE DO CENARIO (MANUTENCAO/APERTO/
000800*                       AFROUXAMENTO)
000900* CEN002A-DAY-INDEX  = NUMERO DO DIA UTIL  1 A 756
001000* CEN002A-YEAR-NO    = ANO CALENDARIO DO DIA (2025+...)
001100* CEN002A-SELIC-AA   = TAXA SELIC ANUAL EM VIGOR NO DIA (FRACAO)
001200* CEN002A-IPCA-AA    = TAXA IPCA ANUAL EM VIGOR NO DIA (FRACAO)
001300* CEN002A-SELIC-D    = TAXA SELIC DIARIA EFETIVA
001400* CEN002A-IPCA-D     = TAXA IPCA DIARIA EFETIVA
001500*----------------------------------------------------------------*
001600* 06/02/2025 JRB -------- BOOK ORIGINAL (CADASTRO DE USUARIO)
001700* 14/07/2025 JRB CHG0118- BOOK REAPROVEITADO PARA O DIA DE
001800*                         CENARIO DO SIMULADOR DE INVESTIMENTOS;
001900*                         CABECALHO COD-BOOK/TAM-BOOK REMOVIDO -
002000*                         ESTE BOOK PASSA A SER SOMENTE O
002100*                         REGISTRO DE ARQUIVO, NO PADRAO DO
002200*                         BOOK COD001A
002300*================================================================*
002400 01  CEN002A-REGISTRO.                                            CHG0118 
002500     05  CEN002A-SCEN-ID             PIC X(12).                   CHG0118 
002600     05  CEN002A-DAY-INDEX           PIC 9(04).                   CHG0118 
002700     05  CEN002A-YEAR-NO             PIC 9(04).                   CHG0118 
002800     05  CEN002A-SELIC-AA            PIC 9(02)V9(06).             CHG0118 
002900     05  CEN002A-IPCA-AA             PIC 9(02)V9(06).             CHG0118 
003000     05  CEN002A-SELIC-D             PIC 9V9(09).                 CHG0118 
003100     05  CEN002A-IPCA-D              PIC 9V9(09).                 CHG0118 
003200     05  FILLER                      PIC X(04).                   CHG0118 
