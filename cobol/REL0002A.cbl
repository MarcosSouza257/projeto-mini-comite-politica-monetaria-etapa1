000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 09/06/1994
000400* OBJETIVO: RELATORIO DO RESUMO DO SIMULADOR DE CENARIOS DO
000500*           MINI-COPOM, RANQUEADO POR VALOR FINAL LIQUIDO
000600******************************************************************
000700*-----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES
000900*-----------------------------------------------------------------
001000* 090694 JRB -------- PROGRAMA ORIGINAL - RELATORIO COM
001100*                     TOTALIZADOR DE CADASTRO DE CLIENTE
001200* 200795 MTS -------- INCLUSAO DE QUEBRA DE PAGINA AUTOMATICA
001300*                     A CADA 10 LINHAS DE DETALHE
001400* 141296 PLS -------- CORRECAO DE FORMATACAO DO VALOR DE SALARIO
001500*                     NO TOTALIZADOR
001600* 110198 JRB CHG0029- AJUSTE NO CABECALHO A PEDIDO DA AREA DE
001700*                     CONTROLADORIA
001800* 220299 JRB -------- TESTE DO ANO 2000 CONCLUIDO SEM PENDENCIAS
001900* 180401 MTS -------- PADRONIZACAO DE COMENTARIOS DE SECAO
002000* 050608 PLS -------- AJUSTE DE INDENTACAO - SEM MUDANCA DE REGRA
002100* 150913 JRB -------- REVISAO APOS AUDITORIA DE CONTROLES INTERNOS
002200* 140725 JRB CHG0118- PROGRAMA TRANSFORMADO NO RELATORIO DO
002300*                     RESUMO DO SIMULADOR DE CENARIOS DO
002400*                     MINI-COPOM; O TOTALIZADOR DE SALARIO DE
002500*                     CADASTRO FOI RETIRADO POR COMPLETO
002600* 230725 JRB CHG0118- INCLUIDA A QUEBRA DE CONTROLE POR CENARIO
002700*                     (MANUTENCAO/APERTO/AFROUXAMENTO) E
002800*                     RETIRADA A CHAMADA AO PROGTIME, QUE NUNCA
002900*                     CHEGOU A EXISTIR NESTA INSTALACAO; A HORA
003000*                     DO CABECALHO PASSA A SER OBTIDA DIRETO
003100*                     PELO ACCEPT FROM TIME
003200* 100826 JRB CHG0119- A LINHA DE BANNER DO CABECALHO (0004-GERAR-
003300*                     CABECALHO) PASSA A EJETAR PARA O TOPO DA
003400*                     FORMA (AFTER ADVANCING TOP-OF-FORM) A CADA
003500*                     PAGINA NOVA, EM VEZ DE SO DAR ESPACO EM
003600*                     BRANCO; O C01 DO SPECIAL-NAMES AGORA E USADO
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     REL0002A.
004000 AUTHOR.         JOSE ROBERTO.
004100 INSTALLATION.   COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
004200 DATE-WRITTEN.   09/06/1994.
004300 DATE-COMPILED.  10/08/2026.
004400 SECURITY.       USO INTERNO.
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SUMARIO-ENTRADA ASSIGN TO "SUMARIO.DAT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WRK-FS-SUMARIO.
005600
005700     SELECT REL0002A-SAIDA  ASSIGN TO "RELINV01.DAT"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WRK-FS-SAIDA.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SUMARIO-ENTRADA.
006400*    REGISTRO DE RESUMO POR PRODUTO/CENARIO - VER BOOK COPY004A
006500 COPY COPY004A.
006600
006700 FD  REL0002A-SAIDA.
006800 01  WRK-REL0002A-REGISTRO.
006900     05  WRK-REL0002A-STRING        PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200*-----------------------------------------------------------------
007300*    SWITCHES, STATUS DE ARQUIVO E CONTADORES
007400*-----------------------------------------------------------------
007500 77  WRK-FS-SUMARIO               PIC X(02) VALUE ZEROS.
007600 77  WRK-FS-SAIDA                 PIC X(02) VALUE ZEROS.
007700 77  FIM-ARQ                      PIC X(01) VALUE 'N'.
007800 77  WRK-TOTAL-LINHAS             PIC 9(04) COMP VALUE ZEROS.
007900
008000 01  WRK-IND-PAGINACAO            PIC 9(02) COMP VALUE 1.
008100 01  WRK-IND-LINHA                PIC 9(02) COMP VALUE ZEROS.
008200
008300*-----------------------------------------------------------------
008400*    CONTROLE DE QUEBRA POR CENARIO
008500*-----------------------------------------------------------------
008600 01  WRK-SCEN-ANTERIOR            PIC X(12) VALUE SPACES.
008700 01  WRK-PRIMEIRA-QUEBRA          PIC X(01) VALUE 'S'.
008800
008900*-----------------------------------------------------------------
009000*    MASCARA FORMATO DA DATA - DD/MM/AAAA
009100*-----------------------------------------------------------------
009200 01  WRK-MASC-DATA.
009300     05  WRK-MASC-DATA-DIA         PIC 9(002) VALUE ZEROS.
009400     05  FILLER                    PIC X(001) VALUE '/'.
009500     05  WRK-MASC-DATA-MES         PIC 9(002) VALUE ZEROS.
009600     05  FILLER                    PIC X(001) VALUE '/'.
009700     05  WRK-MASC-DATA-ANO         PIC 9(004) VALUE ZEROS.
009800 01  WRK-MASC-DATA-X REDEFINES WRK-MASC-DATA
009900                                  PIC X(10).
010000
010100*-----------------------------------------------------------------
010200*    MASCARA FORMATO DA HORA - HH:MM
010300*-----------------------------------------------------------------
010400 01  WRK-MASC-TIME.
010500     05  WRK-MASC-HORA             PIC 9(002) VALUE ZEROS.
010600     05  FILLER                    PIC X(001) VALUE ':'.
010700     05  WRK-MASC-MIN              PIC 9(002) VALUE ZEROS.
010800 01  WRK-MASC-TIME-X REDEFINES WRK-MASC-TIME
010900                                  PIC X(05).
011000
011100*-----------------------------------------------------------------
011200*    HORA DO SISTEMA - ACCEPT FROM TIME (HHMMSSCC)
011300*-----------------------------------------------------------------
011400 01  WRK-HORA-SISTEMA.
011500     05  WRK-HORA-SISTEMA-HH       PIC 9(02).
011600     05  WRK-HORA-SISTEMA-MM       PIC 9(02).
011700     05  WRK-HORA-SISTEMA-SS       PIC 9(02).
011800     05  WRK-HORA-SISTEMA-CC       PIC 9(02).
011900     05  FILLER                    PIC X(02).
012000 01  WRK-HORA-SISTEMA-X REDEFINES WRK-HORA-SISTEMA
012100                                  PIC X(10).
012200
012300 01  WS-LINHA-TRACO               PIC X(80) VALUE ALL '-'.
012400
012500 01  WRK-REL0002A-LINHA.
012600     03  FILLER                   PIC X(132) VALUE
012700         '**--------------------------------------------------------
012800-        '---------------------------------------------------**'.
012900
013000 01  WRK-REL0002A-LINHA-BRANCO    PIC X(132) VALUE SPACES.
013100
013200 01  WRK-REL0002A-CAB1.
013300     03  FILLER                   PIC X(33) VALUE
013400         '** REL0002A   COBOL DICAS       '.
013500     03  FILLER                   PIC X(71) VALUE
013600         'RESUMO DO SIMULADOR DE CENARIOS - MINI-COPOM               '.
013700     03  WRK-REL0002A-CAB1-DATA   PIC X(10) VALUE SPACES.
013800     03  FILLER                   PIC X(18) VALUE ' **'.
013900
014000 01  WRK-REL0002A-CAB2.
014100     03  FILLER                   PIC X(08) VALUE
014200         '** PAG: '.
014300     03  WRK-REL0002A-PAG         PIC 9(02) VALUE ZEROS.
014400     03  FILLER                   PIC X(114) VALUE SPACES.
014500     03  WRK-REL0002A-HORA        PIC X(05) VALUE SPACES.
014600     03  FILLER                   PIC X(03) VALUE ' **'.
014700
014800 01  WRK-REL0002A-CENARIO.
014900     03  FILLER                   PIC X(03) VALUE '== '.
015000     03  WRK-REL0002A-CEN-NOME    PIC X(12) VALUE SPACES.
015100     03  FILLER                   PIC X(117) VALUE SPACES.
015200
015300 01  WRK-REL0002A-CAB3.
015400     03  FILLER                   PIC X(08) VALUE 'PRODUTO '.
015500     03  FILLER                   PIC X(14) VALUE SPACES.
015600     03  FILLER                   PIC X(16) VALUE '     VF-BRUTO   '.
015700     03  FILLER                   PIC X(16) VALUE '    IR-FINAL    '.
015800     03  FILLER                   PIC X(16) VALUE '   VF-LIQUIDO   '.
015900     03  FILLER                   PIC X(62) VALUE SPACES.
016000
016100 01  WRK-REL0002A-DET1.
016200     03  WRK-REL0002A-PRODUTO     PIC X(20) VALUE SPACES.
016300     03  FILLER                   PIC X(02) VALUE SPACES.
016400     03  WRK-REL0002A-VF-BRUTO    PIC ZZZ,ZZZ,ZZ9.99.
016500     03  FILLER                   PIC X(03) VALUE SPACES.
016600     03  WRK-REL0002A-IR-FINAL    PIC Z,ZZZ,ZZ9.99.
016700     03  FILLER                   PIC X(03) VALUE SPACES.
016800     03  WRK-REL0002A-VF-LIQUIDO  PIC ZZZ,ZZZ,ZZ9.99.
016900     03  FILLER                   PIC X(64) VALUE SPACES.
017000
017100*    DEFINICAO DE DATA DO SISTEMA.
017200 COPY COD001A.
017300
017400*================================================================*
017500 PROCEDURE DIVISION.                                              CHG0118 
017600*================================================================*
017700
017800*----------------------------------------------------------------*
017900*    PROCESSAMENTO PRINCIPAL
018000*----------------------------------------------------------------*
018100*> cobol-lint CL002 0000-processar
018200 0000-PROCESSAR                  SECTION.                         CHG0118 
018300*----------------------------------------------------------------*
018400
018500      PERFORM 0001-ABRE-ARQUIVO                                   CHG0118 
018600      PERFORM 0002-OBTER-DATA                                     CHG0118 
018700      PERFORM 0003-OBTER-HORA                                     CHG0118 
018800      PERFORM 0007-LER-ARQUIVO                                    CHG0118 
018900      PERFORM 0005-GERAR-DETALHE UNTIL FIM-ARQ = 'S'              CHG0118 
019000      PERFORM 0006-FECHA-ARQUIVO                                  CHG0118 
019100      PERFORM 9999-FINALIZAR                                      CHG0118 
019200      .                                                           CHG0118 
019300*----------------------------------------------------------------*
019400*> cobol-lint CL002 0000-end
019500 0000-END.                       EXIT.                            CHG0118 
019600*----------------------------------------------------------------*
019700
019800*----------------------------------------------------------------*
019900*    ABERTURA DE ARQUIVO
020000*----------------------------------------------------------------*
020100 0001-ABRE-ARQUIVO               SECTION.                         CHG0118 
020200*----------------------------------------------------------------*
020300
020400      OPEN  INPUT  SUMARIO-ENTRADA                                CHG0118 
020500            OUTPUT REL0002A-SAIDA                                 CHG0118 
020600     .                                                            CHG0118 
020700*----------------------------------------------------------------*
020800*> cobol-lint CL002 0001-end
020900 0001-END.                       EXIT.                            CHG0118 
021000*----------------------------------------------------------------*
021100
021200*----------------------------------------------------------------*
021300*    OBTER DATA SISTEMA
021400*----------------------------------------------------------------*
021500 0002-OBTER-DATA                 SECTION.                         CHG0118 
021600*----------------------------------------------------------------*
021700
021800      CALL 'PROGDATA' USING COD001A-REGISTRO                      CHG0118 
021900     .                                                            CHG0118 
022000*----------------------------------------------------------------*
022100*> cobol-lint CL002 0002-end
022200 0002-END.                       EXIT.                            CHG0118 
022300*----------------------------------------------------------------*
022400
022500*----------------------------------------------------------------*
022600*    OBTER HORA SISTEMA
022700*----------------------------------------------------------------*
022800 0003-OBTER-HORA                 SECTION.                         CHG0118 
022900*----------------------------------------------------------------*
023000
023100      ACCEPT WRK-HORA-SISTEMA FROM TIME                           CHG0118 
023200     .                                                            CHG0118 
023300*----------------------------------------------------------------*
023400*> cobol-lint CL002 0003-end
023500 0003-END.                       EXIT.                            CHG0118 
023600*----------------------------------------------------------------*
023700
023800*----------------------------------------------------------------*
023900*    GERAR CABECALHO GERAL DO RELATORIO (A CADA PAGINA)
024000*----------------------------------------------------------------*
024100 0004-GERAR-CABECALHO            SECTION.                         CHG0118 
024200*----------------------------------------------------------------*
024300
024400      MOVE COD001A-DATA-ANO      TO WRK-MASC-DATA-ANO             CHG0118 
024500      MOVE COD001A-DATA-MES      TO WRK-MASC-DATA-MES             CHG0118 
024600      MOVE COD001A-DATA-DIA      TO WRK-MASC-DATA-DIA             CHG0118 
024700      MOVE WRK-HORA-SISTEMA-HH   TO WRK-MASC-HORA                 CHG0118 
024800      MOVE WRK-HORA-SISTEMA-MM   TO WRK-MASC-MIN                  CHG0118 
024900
025000      DISPLAY WRK-REL0002A-LINHA                                  CHG0118
025100      MOVE WRK-REL0002A-LINHA    TO WRK-REL0002A-STRING           CHG0118
025200      WRITE WRK-REL0002A-REGISTRO                                 CHG0118
025300          AFTER ADVANCING TOP-OF-FORM                             CHG0119
025400
025500      MOVE WRK-IND-PAGINACAO     TO WRK-REL0002A-PAG              CHG0118 
025600      MOVE WRK-MASC-DATA-X       TO WRK-REL0002A-CAB1-DATA        CHG0118 
025700
025800      DISPLAY WRK-REL0002A-CAB1                                   CHG0118 
025900      MOVE WRK-REL0002A-CAB1     TO WRK-REL0002A-STRING           CHG0118 
026000      WRITE WRK-REL0002A-REGISTRO                                 CHG0118 
026100
026200      MOVE WRK-MASC-TIME-X       TO WRK-REL0002A-HORA             CHG0118 
026300
026400      DISPLAY WRK-REL0002A-CAB2                                   CHG0118 
026500      MOVE WRK-REL0002A-CAB2     TO WRK-REL0002A-STRING           CHG0118 
026600      WRITE WRK-REL0002A-REGISTRO                                 CHG0118 
026700
026800      DISPLAY WRK-REL0002A-LINHA                                  CHG0118 
026900      MOVE WRK-REL0002A-LINHA    TO WRK-REL0002A-STRING           CHG0118 
027000      WRITE WRK-REL0002A-REGISTRO                                 CHG0118 
027100     .                                                            CHG0118 
027200*----------------------------------------------------------------*
027300*> cobol-lint CL002 0004-end
027400 0004-END.                       EXIT.                            CHG0118 
027500*----------------------------------------------------------------*
027600
027700*----------------------------------------------------------------*
027800*    GERAR CABECALHO DE QUEBRA DE CENARIO
027900*----------------------------------------------------------------*
028000 0008-GERAR-QUEBRA-CENARIO       SECTION.                         CHG0118 
028100*----------------------------------------------------------------*
028200
028300      MOVE SUM004A-SCEN-ID        TO WRK-REL0002A-CEN-NOME        CHG0118 
028400
028500      DISPLAY WRK-REL0002A-CENARIO                                CHG0118 
028600      MOVE WRK-REL0002A-CENARIO   TO WRK-REL0002A-STRING          CHG0118 
028700      WRITE WRK-REL0002A-REGISTRO                                 CHG0118 
028800
028900      DISPLAY WRK-REL0002A-CAB3                                   CHG0118 
029000      MOVE WRK-REL0002A-CAB3      TO WRK-REL0002A-STRING          CHG0118 
029100      WRITE WRK-REL0002A-REGISTRO                                 CHG0118 
029200
029300      MOVE SUM004A-SCEN-ID        TO WRK-SCEN-ANTERIOR            CHG0118 
029400     .                                                            CHG0118 
029500*----------------------------------------------------------------*
029600*> cobol-lint CL002 0008-end
029700 0008-END.                       EXIT.                            CHG0118 
029800*----------------------------------------------------------------*
029900
030000*----------------------------------------------------------------*
030100*    GERAR DETALHE DO RELATORIO - UMA LINHA POR PRODUTO
030200*----------------------------------------------------------------*
030300 0005-GERAR-DETALHE              SECTION.                         CHG0118 
030400*----------------------------------------------------------------*
030500
030600      IF WRK-IND-LINHA           GREATER  9                       CHG0118 
030700         MOVE ZEROS               TO WRK-IND-LINHA                CHG0118 
030800         ADD 1                    TO WRK-IND-PAGINACAO            CHG0118 
030900         DISPLAY WRK-REL0002A-LINHA-BRANCO                        CHG0118 
031000         MOVE WRK-REL0002A-LINHA-BRANCO                           CHG0118 
031100                                  TO WRK-REL0002A-STRING          CHG0118 
031200         WRITE WRK-REL0002A-REGISTRO                              CHG0118 
031300         PERFORM 0004-GERAR-CABECALHO                             CHG0118 
031400      END-IF                                                      CHG0118 
031500
031600      IF WRK-PRIMEIRA-QUEBRA = 'S'                                CHG0118 
031700         PERFORM 0004-GERAR-CABECALHO                             CHG0118 
031800         PERFORM 0008-GERAR-QUEBRA-CENARIO                        CHG0118 
031900         MOVE 'N'                 TO WRK-PRIMEIRA-QUEBRA          CHG0118 
032000      ELSE                                                        CHG0118 
032100         IF SUM004A-SCEN-ID NOT = WRK-SCEN-ANTERIOR               CHG0118 
032200            PERFORM 0008-GERAR-QUEBRA-CENARIO                     CHG0118 
032300         END-IF                                                   CHG0118 
032400      END-IF                                                      CHG0118 
032500
032600      MOVE SUM004A-PRODUCT-ID    TO WRK-REL0002A-PRODUTO          CHG0118 
032700      MOVE SUM004A-VF-GROSS      TO WRK-REL0002A-VF-BRUTO         CHG0118 
032800      MOVE SUM004A-IR-FINAL      TO WRK-REL0002A-IR-FINAL         CHG0118 
032900      MOVE SUM004A-VF-NET        TO WRK-REL0002A-VF-LIQUIDO       CHG0118 
033000
033100      DISPLAY WRK-REL0002A-DET1                                   CHG0118 
033200      MOVE WRK-REL0002A-DET1     TO WRK-REL0002A-STRING           CHG0118 
033300      WRITE WRK-REL0002A-REGISTRO                                 CHG0118 
033400
033500      ADD 1                      TO WRK-IND-LINHA                 CHG0118 
033600      ADD 1                      TO WRK-TOTAL-LINHAS              CHG0118 
033700
033800      PERFORM 0007-LER-ARQUIVO                                    CHG0118 
033900     .                                                            CHG0118 
034000*----------------------------------------------------------------*
034100*> cobol-lint CL002 0005-end
034200 0005-END.                       EXIT.                            CHG0118 
034300*----------------------------------------------------------------*
034400
034500*----------------------------------------------------------------*
034600*    FECHAMENTO DE ARQUIVO
034700*----------------------------------------------------------------*
034800 0006-FECHA-ARQUIVO              SECTION.                         CHG0118 
034900*----------------------------------------------------------------*
035000
035100      CLOSE SUMARIO-ENTRADA                                       CHG0118 
035200            REL0002A-SAIDA                                        CHG0118 
035300     .                                                            CHG0118 
035400*----------------------------------------------------------------*
035500*> cobol-lint CL002 0006-end
035600 0006-END.                       EXIT.                            CHG0118 
035700*----------------------------------------------------------------*
035800
035900*----------------------------------------------------------------*
036000*    LEITURA ARQUIVO DE ENTRADA
036100*----------------------------------------------------------------*
036200*> cobol-lint CL002 0007-ler-arquivo
036300 0007-LER-ARQUIVO                SECTION.                         CHG0118 
036400*----------------------------------------------------------------*
036500
036600      READ SUMARIO-ENTRADA                                        CHG0118 
036700         AT END                                                   CHG0118 
036800             MOVE 'S' TO FIM-ARQ                                  CHG0118 
036900      END-READ                                                    CHG0118 
037000     .                                                            CHG0118 
037100*----------------------------------------------------------------*
037200*> cobol-lint CL002 0007-end
037300 0007-END.                       EXIT.                            CHG0118 
037400*----------------------------------------------------------------*
037500
037600*----------------------------------------------------------------*
037700*    FINALIZAR PROGRAMA
037800*----------------------------------------------------------------*
037900 9999-FINALIZAR                  SECTION.                         CHG0118 
038000*----------------------------------------------------------------*
038100
038200      DISPLAY 'RELATORIO GERADO COM SUCESSO - LINHAS: '           CHG0118 
038300               WRK-TOTAL-LINHAS                                   CHG0118 
038400      STOP RUN                                                    CHG0118 
038500      .                                                           CHG0118 
038600*----------------------------------------------------------------*
038700*> cobol-lint CL002 9999-end
038800 9999-END.                       EXIT.                            CHG0118 
038900*----------------------------------------------------------------*
