000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 05/03/1993
000400* OBJETIVO: SIMULACAO DE RETORNO DOS PRODUTOS DE INVESTIMENTO DO
000500*           MINI-COPOM, DIA A DIA, POR CENARIO MACROECONOMICO
000600******************************************************************
000700*-----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES
000900*-----------------------------------------------------------------
001000* 050393 JRB -------- PROGRAMA ORIGINAL - CALCULO DE MEDIA COM
001100*                     VALIDACAO DE 3 VALORES DIGITADOS
001200* 170894 MTS -------- INCLUSAO DE MENSAGEM DE ERRO MAIS CLARA NA
001300*                     REDIGITACAO DE VALOR INVALIDO
001400* 261195 PLS -------- CORRECAO DE ARREDONDAMENTO NO CALCULO DA
001500*                     MEDIA FINAL
001600* 220997 JRB CHG0041- AJUSTE A PEDIDO DA AREA FINANCEIRA NA FAIXA
001700*                     DE VALORES ACEITOS
001800* 050299 JRB -------- TESTE DO ANO 2000 CONCLUIDO SEM PENDENCIAS
001900* 150401 MTS -------- PADRONIZACAO DE COMENTARIOS DE SECAO
002000* 110608 PLS -------- AJUSTE DE INDENTACAO - SEM MUDANCA DE REGRA
002100* 280913 JRB -------- REVISAO APOS AUDITORIA DE CONTROLES INTERNOS
002200* 140725 JRB CHG0118- PROGRAMA TRANSFORMADO NO MOTOR DE SIMULACAO
002300*                     DOS 6 PRODUTOS DE INVESTIMENTO DO SIMULADOR
002400*                     DE CENARIOS DO MINI-COPOM; A ROTINA DE MEDIA
002500*                     DE 3 VALORES DIGITADOS FOI RETIRADA POR
002600*                     COMPLETO
002700* 180725 JRB CHG0118- INCLUIDA A REGRA ESPECIAL DE CAPITALIZACAO
002800*                     MENSAL DA POUPANCA (ANIVERSARIO DE 21 DIAS
002900*                     UTEIS, TR FIXA E FAIXA DA SELIC DE 8,5% AA)
003000* 220725 JRB CHG0118- INCLUIDA A ORDENACAO DO RESUMO POR CENARIO
003100*                     EM ORDEM DECRESCENTE DE VALOR FINAL LIQUIDO
003200* 100826 JRB CHG0119- CORRIGIDA FORMULA DA TAXA MENSAL REAL DO
003300*                     TESOURO IPCA+ (FALTAVA O "- 1" NO EXPOENTE);
003400*                     RETIRADO O SPECIAL-NAMES DE TOP-OF-FORM - A
003500*                     EJECAO DE PAGINA E FEITA PELO REL0002A, QUE
003600*                     E QUEM IMPRIME O RELATORIO
003700* 100826 JRB CHG0120- AS TAXAS ANUAIS DO PREFIXADO E DA PERNA REAL
003800*                     DO IPCA+ ESTAVAM GRAVADAS EM PERCENTUAL
003900*                     (14,00 / 7,00) EM VEZ DE FRACAO DECIMAL
004000*                     (0,14 / 0,07), O QUE ESTOURAVA O CALCULO DE
004100*                     JUROS DIARIOS/MENSAIS EM 100 VEZES. CORRIGIDO
004200*                     PARA FRACAO. O MESMO ENGANO ESTAVA NA TAXA
004300*                     FIXA DA POUPANCA (GRAVADA 0,50 EM VEZ DE
004400*                     0,005) E NA FAIXA DA SELIC QUE DECIDE ENTRE
004500*                     TAXA FIXA E TAXA VARIAVEL DA POUPANCA (TESTE
004600*                     ESTAVA COMPARANDO CONTRA 8,50 EM VEZ DE
004700*                     0,085) - AMBOS CORRIGIDOS TAMBEM
004800*-----------------------------------------------------------------
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.     CALCMD01.
005100 AUTHOR.         JOSE ROBERTO.
005200 INSTALLATION.   COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
005300 DATE-WRITTEN.   05/03/1993.
005400 DATE-COMPILED.  10/08/2026.
005500 SECURITY.       USO INTERNO.
005600*================================================================*
005700 ENVIRONMENT DIVISION.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CENARIO-ENTRADA ASSIGN TO "CENARIO.DAT"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WRK-FS-CENARIO.
006300
006400     SELECT SUMARIO-SAIDA   ASSIGN TO "SUMARIO.DAT"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WRK-FS-SUMARIO.
006700
006800     SELECT TIMELINE-SAIDA  ASSIGN TO "TIMELINE.DAT"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WRK-FS-TIMELINE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  CENARIO-ENTRADA.
007500*    REGISTRO DE UM DIA UTIL DE CENARIO - VER BOOK COPY002A
007600 COPY COPY002A.
007700
007800 FD  SUMARIO-SAIDA.
007900*    REGISTRO DE RESUMO POR PRODUTO/CENARIO - VER BOOK COPY004A
008000 COPY COPY004A.
008100
008200 FD  TIMELINE-SAIDA.
008300 01  TIM-REG-SAIDA.
008400     05  TIM-SCEN-ID              PIC X(12).
008500     05  TIM-PRODUCT-ID           PIC X(20).
008600     05  TIM-PERIOD-NO            PIC 9(04).
008700     05  TIM-RATE-APPLIED         PIC 9V9(09).
008800     05  TIM-BAL-GROSS            PIC 9(09)V99.
008900     05  TIM-CUSTODY-AMT          PIC 9(07)V99.
009000     05  TIM-BAL-NET-CUST         PIC 9(09)V99.
009100     05  FILLER                   PIC X(02).
009200
009300 WORKING-STORAGE SECTION.
009400*-----------------------------------------------------------------
009500*    "BOOK" DE PARAMETROS DOS 6 PRODUTOS (SO EM WORKING-STORAGE)
009600*-----------------------------------------------------------------
009700 COPY COPY003A.
009800
009900*-----------------------------------------------------------------
010000*    CONTADORES, SWITCHES E STATUS DE ARQUIVO
010100*-----------------------------------------------------------------
010200 77  WRK-FS-CENARIO               PIC X(02) VALUE ZEROS.
010300 77  WRK-FS-SUMARIO               PIC X(02) VALUE ZEROS.
010400 77  WRK-FS-TIMELINE              PIC X(02) VALUE ZEROS.
010500 77  WRK-TOTAL-TIMELINE           PIC 9(05) COMP VALUE ZEROS.
010600 77  WRK-FIM-ARQUIVO              PIC X(01) VALUE 'N'.
010700
010800 01  WRK-IND-CEN                  PIC 9(02) COMP VALUE ZEROS.
010900 01  WRK-IND-DIA                  PIC 9(04) COMP VALUE ZEROS.
011000 01  WRK-IND-PROD                 PIC 9(02) COMP VALUE ZEROS.
011100 01  WRK-IND-SORT1                PIC 9(02) COMP VALUE ZEROS.
011200 01  WRK-IND-SORT2                PIC 9(02) COMP VALUE ZEROS.
011300 01  WRK-MES-TEMP                 PIC 9(02) COMP VALUE ZEROS.
011400 01  WRK-DIA-NO-MES                PIC 9(02) COMP VALUE ZEROS.
011500
011600*-----------------------------------------------------------------
011700*    CAPITAL INICIAL E PARAMETROS FIXOS DO SIMULADOR
011800*-----------------------------------------------------------------
011900 01  WRK-C0                       PIC 9(09)V99 VALUE 100000.00.
012000 01  WRK-CUSTODIA-PERIODO         PIC 9V9(09)  VALUE ZEROS.
012100
012200*-----------------------------------------------------------------
012300*    SCEN-ID DO CENARIO EM PROCESSAMENTO
012400*-----------------------------------------------------------------
012500 01  WRK-SCEN-ID-ATUAL             PIC X(12) VALUE SPACES.
012600
012700*-----------------------------------------------------------------
012800*    TABELA DE TAXAS DO CENARIO - 756 DIAS UTEIS EM MEMORIA
012900*-----------------------------------------------------------------
013000 01  WRK-TAB-DIAS.
013100     05  WRK-DIA OCCURS 756 TIMES INDEXED BY WRK-DIA-IDX.
013200         10  WRK-DIA-SELIC-AA     PIC 9(02)V9(06).
013300         10  WRK-DIA-IPCA-AA      PIC 9(02)V9(06).
013400         10  WRK-DIA-SELIC-D      PIC 9V9(09).
013500         10  WRK-DIA-IPCA-D       PIC 9V9(09).
013600     05  FILLER                   PIC X(04).
013700 01  WRK-TAB-DIAS-X REDEFINES WRK-TAB-DIAS
013800                                  PIC X(27220).
013900
014000*-----------------------------------------------------------------
014100*    AREA DE CALCULO DA TAXA DO PERIODO EM PROCESSAMENTO
014200*-----------------------------------------------------------------
014300 01  WRK-AREA-CALC.
014400     05  WRK-RATE-APPLIED         PIC 9V9(09) VALUE ZEROS.
014500     05  WRK-M-IPCA               PIC 9V9(09) VALUE ZEROS.
014600     05  WRK-M-REAL               PIC 9V9(09) VALUE ZEROS.
014700     05  WRK-BASE-MES             PIC 9V9(09) VALUE ZEROS.
014800     05  FILLER                   PIC X(02).
014900 01  WRK-AREA-CALC-X REDEFINES WRK-AREA-CALC
015000                                  PIC X(42).
015100
015200*-----------------------------------------------------------------
015300*    SALDOS DO PRODUTO EM SIMULACAO
015400*-----------------------------------------------------------------
015500 01  WRK-BAL-GROSS                PIC 9(09)V99 VALUE ZEROS.
015600 01  WRK-BAL-NET-CUST             PIC 9(09)V99 VALUE ZEROS.
015700 01  WRK-CUSTODY-AMT              PIC 9(07)V99 VALUE ZEROS.
015800 01  WRK-VF-GROSS                 PIC 9(09)V99 VALUE ZEROS.
015900 01  WRK-GANHO                    PIC S9(09)V99 VALUE ZEROS.
016000 01  WRK-IR-FINAL                 PIC 9(07)V99 VALUE ZEROS.
016100 01  WRK-VF-NET                   PIC S9(09)V99 VALUE ZEROS.
016200
016300*-----------------------------------------------------------------
016400*    TABELA DE RESUMO DO CENARIO - 6 PRODUTOS - PARA ORDENACAO
016500*-----------------------------------------------------------------
016600 01  WRK-RESUMO-TAB.
016700     05  WRK-RESUMO OCCURS 6 TIMES INDEXED BY WRK-RES-IDX.
016800         10  WRK-RES-SCEN-ID      PIC X(12).
016900         10  WRK-RES-PRODUCT-ID   PIC X(20).
017000         10  WRK-RES-VF-GROSS     PIC 9(09)V99.
017100         10  WRK-RES-IR-FINAL     PIC 9(07)V99.
017200         10  WRK-RES-VF-NET       PIC 9(09)V99.
017300     05  FILLER                   PIC X(02).
017400 01  WRK-RESUMO-TAB-X REDEFINES WRK-RESUMO-TAB
017500                                  PIC X(380).
017600
017700*-----------------------------------------------------------------
017800*    LINHA DE TROCA DA ORDENACAO (BUBBLE SORT)
017900*-----------------------------------------------------------------
018000 01  WRK-LINHA-TROCA.
018100     05  WRK-TROCA-SCEN-ID        PIC X(12).
018200     05  WRK-TROCA-PRODUCT-ID     PIC X(20).
018300     05  WRK-TROCA-VF-GROSS       PIC 9(09)V99.
018400     05  WRK-TROCA-IR-FINAL       PIC 9(07)V99.
018500     05  WRK-TROCA-VF-NET         PIC 9(09)V99.
018600     05  FILLER                   PIC X(03).
018700
018800*================================================================*
018900 PROCEDURE DIVISION.                                              CHG0118 
019000*================================================================*
019100
019200*----------------------------------------------------------------*
019300*    PROCESSAMENTO PRINCIPAL
019400*----------------------------------------------------------------*
019500*> cobol-lint CL002 0000-processar
019600 0000-PROCESSAR                  SECTION.                         CHG0118 
019700*----------------------------------------------------------------*
019800
019900      PERFORM 0001-CARREGAR-TABELA-PRODUTOS                       CHG0118 
020000      PERFORM 0002-ABERTURA-ARQUIVOS                              CHG0118 
020100      PERFORM 0003-CALCULAR-CUSTODIA-PERIODO                      CHG0118 
020200      MOVE 1                     TO WRK-IND-CEN                   CHG0118 
020300      PERFORM 0004-PROCESSAR-CENARIO UNTIL WRK-IND-CEN > 3        CHG0118 
020400      PERFORM 0099-FECHAMENTO-ARQUIVOS                            CHG0118 
020500      PERFORM 9999-FINALIZAR                                      CHG0118 
020600      .                                                           CHG0118 
020700*----------------------------------------------------------------*
020800*> cobol-lint CL002 0000-end
020900 0000-END.                       EXIT.                            CHG0118 
021000*----------------------------------------------------------------*
021100
021200*----------------------------------------------------------------*
021300*    CARREGAR TABELA DE PARAMETROS DOS 6 PRODUTOS
021400*----------------------------------------------------------------*
021500 0001-CARREGAR-TABELA-PRODUTOS    SECTION.                        CHG0118 
021600*----------------------------------------------------------------*
021700
021800      MOVE 'TESOURO PREFIXADO'    TO PRD003A-PRODUTO-ID (1)       CHG0118 
021900      MOVE 1                      TO PRD003A-REGRA-TAXA (1)       CHG0118 
022000      MOVE 0.140000               TO PRD003A-TAXA-FIXA-AA (1)     CHG0120 
022100      MOVE ZEROS                  TO PRD003A-TAXA-REAL-AA (1)     CHG0118 
022200      MOVE 1.0000                 TO PRD003A-FATOR-SELIC (1)      CHG0118 
022300      MOVE ZEROS                  TO PRD003A-TR-POUP-AM (1)       CHG0118 
022400      MOVE 'S'                    TO PRD003A-FLAG-CUSTODIA (1)    CHG0118 
022500      MOVE 'N'                    TO PRD003A-FLAG-IR-ISENTO (1)   CHG0118 
022600
022700      MOVE 'TESOURO IPCA+'        TO PRD003A-PRODUTO-ID (2)       CHG0118 
022800      MOVE 2                      TO PRD003A-REGRA-TAXA (2)       CHG0118 
022900      MOVE ZEROS                  TO PRD003A-TAXA-FIXA-AA (2)     CHG0118 
023000      MOVE 0.070000               TO PRD003A-TAXA-REAL-AA (2)     CHG0120 
023100      MOVE 1.0000                 TO PRD003A-FATOR-SELIC (2)      CHG0118 
023200      MOVE ZEROS                  TO PRD003A-TR-POUP-AM (2)       CHG0118 
023300      MOVE 'S'                    TO PRD003A-FLAG-CUSTODIA (2)    CHG0118 
023400      MOVE 'N'                    TO PRD003A-FLAG-IR-ISENTO (2)   CHG0118 
023500
023600      MOVE 'TESOURO SELIC'        TO PRD003A-PRODUTO-ID (3)       CHG0118 
023700      MOVE 3                      TO PRD003A-REGRA-TAXA (3)       CHG0118 
023800      MOVE ZEROS                  TO PRD003A-TAXA-FIXA-AA (3)     CHG0118 
023900      MOVE ZEROS                  TO PRD003A-TAXA-REAL-AA (3)     CHG0118 
024000      MOVE 1.0000                 TO PRD003A-FATOR-SELIC (3)      CHG0118 
024100      MOVE ZEROS                  TO PRD003A-TR-POUP-AM (3)       CHG0118 
024200      MOVE 'S'                    TO PRD003A-FLAG-CUSTODIA (3)    CHG0118 
024300      MOVE 'N'                    TO PRD003A-FLAG-IR-ISENTO (3)   CHG0118 
024400
024500      MOVE 'CDB 100% CDI'         TO PRD003A-PRODUTO-ID (4)       CHG0118 
024600      MOVE 4                      TO PRD003A-REGRA-TAXA (4)       CHG0118 
024700      MOVE ZEROS                  TO PRD003A-TAXA-FIXA-AA (4)     CHG0118 
024800      MOVE ZEROS                  TO PRD003A-TAXA-REAL-AA (4)     CHG0118 
024900      MOVE 1.0000                 TO PRD003A-FATOR-SELIC (4)      CHG0118 
025000      MOVE ZEROS                  TO PRD003A-TR-POUP-AM (4)       CHG0118 
025100      MOVE 'S'                    TO PRD003A-FLAG-CUSTODIA (4)    CHG0118 
025200      MOVE 'N'                    TO PRD003A-FLAG-IR-ISENTO (4)   CHG0118 
025300
025400      MOVE 'LCI'                  TO PRD003A-PRODUTO-ID (5)       CHG0118 
025500      MOVE 5                      TO PRD003A-REGRA-TAXA (5)       CHG0118 
025600      MOVE ZEROS                  TO PRD003A-TAXA-FIXA-AA (5)     CHG0118 
025700      MOVE ZEROS                  TO PRD003A-TAXA-REAL-AA (5)     CHG0118 
025800      MOVE 0.9000                 TO PRD003A-FATOR-SELIC (5)      CHG0118 
025900      MOVE ZEROS                  TO PRD003A-TR-POUP-AM (5)       CHG0118 
026000      MOVE 'S'                    TO PRD003A-FLAG-CUSTODIA (5)    CHG0118 
026100      MOVE 'S'                    TO PRD003A-FLAG-IR-ISENTO (5)   CHG0118 
026200
026300      MOVE 'POUPANCA'             TO PRD003A-PRODUTO-ID (6)       CHG0118 
026400      MOVE 6                      TO PRD003A-REGRA-TAXA (6)       CHG0118 
026500      MOVE ZEROS                  TO PRD003A-TAXA-FIXA-AA (6)     CHG0118 
026600      MOVE ZEROS                  TO PRD003A-TAXA-REAL-AA (6)     CHG0118 
026700      MOVE 1.0000                 TO PRD003A-FATOR-SELIC (6)      CHG0118 
026800      MOVE 0.0017                 TO PRD003A-TR-POUP-AM (6)       CHG0118 
026900      MOVE 'N'                    TO PRD003A-FLAG-CUSTODIA (6)    CHG0118 
027000      MOVE 'S'                    TO PRD003A-FLAG-IR-ISENTO (6)   CHG0118 
027100     .                                                            CHG0118 
027200*----------------------------------------------------------------*
027300*> cobol-lint CL002 0001-end
027400 0001-END.                       EXIT.                            CHG0118 
027500*----------------------------------------------------------------*
027600
027700*----------------------------------------------------------------*
027800*    ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA
027900*----------------------------------------------------------------*
028000 0002-ABERTURA-ARQUIVOS          SECTION.                         CHG0118 
028100*----------------------------------------------------------------*
028200
028300      OPEN INPUT  CENARIO-ENTRADA                                 CHG0118 
028400      OPEN OUTPUT SUMARIO-SAIDA                                   CHG0118 
028500      OPEN OUTPUT TIMELINE-SAIDA                                  CHG0118 
028600     .                                                            CHG0118 
028700*----------------------------------------------------------------*
028800*> cobol-lint CL002 0002-end
028900 0002-END.                       EXIT.                            CHG0118 
029000*----------------------------------------------------------------*
029100
029200*----------------------------------------------------------------*
029300*    CUSTODIA POR PERIODO = (1.002) ** (1/252) - 1
029400*----------------------------------------------------------------*
029500 0003-CALCULAR-CUSTODIA-PERIODO  SECTION.                         CHG0118 
029600*----------------------------------------------------------------*
029700
029800      COMPUTE WRK-CUSTODIA-PERIODO ROUNDED =                      CHG0118 
029900                (1.002) ** (1 / 252) - 1                          CHG0118 
030000     .                                                            CHG0118 
030100*----------------------------------------------------------------*
030200*> cobol-lint CL002 0003-end
030300 0003-END.                       EXIT.                            CHG0118 
030400*----------------------------------------------------------------*
030500
030600*----------------------------------------------------------------*
030700*    PROCESSAR UM CENARIO - 756 DIAS, 6 PRODUTOS, RESUMO
030800*----------------------------------------------------------------*
030900 0004-PROCESSAR-CENARIO          SECTION.                         CHG0118 
031000*----------------------------------------------------------------*
031100
031200      PERFORM 0005-LER-DIAS-CENARIO                               CHG0118 
031300      MOVE 1                     TO WRK-IND-PROD                  CHG0118 
031400      PERFORM 0006-PROCESSAR-PRODUTO UNTIL WRK-IND-PROD > 6       CHG0118 
031500      PERFORM 0400-ORDENAR-RESUMO                                 CHG0118 
031600      PERFORM 0420-GRAVAR-RESUMO                                  CHG0118 
031700      ADD 1                      TO WRK-IND-CEN                   CHG0118 
031800     .                                                            CHG0118 
031900*----------------------------------------------------------------*
032000*> cobol-lint CL002 0004-end
032100 0004-END.                       EXIT.                            CHG0118 
032200*----------------------------------------------------------------*
032300
032400*----------------------------------------------------------------*
032500*    LER OS 756 REGISTROS DE UM CENARIO PARA A TABELA EM MEMORIA
032600*----------------------------------------------------------------*
032700 0005-LER-DIAS-CENARIO           SECTION.                         CHG0118 
032800*----------------------------------------------------------------*
032900
033000      MOVE 1                     TO WRK-IND-DIA                   CHG0118 
033100      PERFORM 0010-LER-UM-DIA UNTIL WRK-IND-DIA > 756             CHG0118 
033200     .                                                            CHG0118 
033300*----------------------------------------------------------------*
033400*> cobol-lint CL002 0005-end
033500 0005-END.                       EXIT.                            CHG0118 
033600*----------------------------------------------------------------*
033700
033800*----------------------------------------------------------------*
033900*    LER UM REGISTRO DE DIA DE CENARIO E CARREGAR NA TABELA
034000*----------------------------------------------------------------*
034100 0010-LER-UM-DIA                 SECTION.                         CHG0118 
034200*----------------------------------------------------------------*
034300
034400      READ CENARIO-ENTRADA                                        CHG0118 
034500          AT END                                                  CHG0118 
034600              MOVE 'S'            TO WRK-FIM-ARQUIVO              CHG0118 
034700      END-READ                                                    CHG0118 
034800
034900      IF WRK-FIM-ARQUIVO = 'N'                                    CHG0118 
035000          MOVE CEN002A-SCEN-ID    TO WRK-SCEN-ID-ATUAL            CHG0118 
035100          MOVE CEN002A-SELIC-AA   TO WRK-DIA-SELIC-AA (WRK-IND-DIACHG0118 
035200          MOVE CEN002A-IPCA-AA    TO WRK-DIA-IPCA-AA  (WRK-IND-DIACHG0118 
035300          MOVE CEN002A-SELIC-D    TO WRK-DIA-SELIC-D  (WRK-IND-DIACHG0118 
035400          MOVE CEN002A-IPCA-D     TO WRK-DIA-IPCA-D   (WRK-IND-DIACHG0118 
035500      END-IF                                                      CHG0118 
035600
035700      ADD 1                      TO WRK-IND-DIA                   CHG0118 
035800     .                                                            CHG0118 
035900*----------------------------------------------------------------*
036000*> cobol-lint CL002 0010-end
036100 0010-END.                       EXIT.                            CHG0118 
036200*----------------------------------------------------------------*
036300
036400*----------------------------------------------------------------*
036500*    PROCESSAR UM PRODUTO - 756 DIAS DE SIMULACAO
036600*----------------------------------------------------------------*
036700 0006-PROCESSAR-PRODUTO          SECTION.                         CHG0118 
036800*----------------------------------------------------------------*
036900
037000      MOVE WRK-C0                TO WRK-BAL-GROSS                 CHG0118 
037100      MOVE WRK-C0                TO WRK-BAL-NET-CUST              CHG0118 
037200      MOVE 1                     TO WRK-IND-DIA                   CHG0118 
037300      PERFORM 0101-PROCESSAR-DIA UNTIL WRK-IND-DIA > 756          CHG0118 
037400
037500      MOVE WRK-BAL-GROSS         TO WRK-VF-GROSS                  CHG0118 
037600      PERFORM 0300-CALCULAR-IR-FINAL                              CHG0118 
037700      COMPUTE WRK-VF-NET = WRK-BAL-NET-CUST - WRK-IR-FINAL        CHG0118 
037800
037900      MOVE WRK-SCEN-ID-ATUAL                   TO                 CHG0118 
038000                             WRK-RES-SCEN-ID (WRK-IND-PROD)       CHG0118 
038100      MOVE PRD003A-PRODUTO-ID (WRK-IND-PROD)    TO                CHG0118 
038200                             WRK-RES-PRODUCT-ID (WRK-IND-PROD)    CHG0118 
038300      MOVE WRK-VF-GROSS                         TO                CHG0118 
038400                             WRK-RES-VF-GROSS (WRK-IND-PROD)      CHG0118 
038500      MOVE WRK-IR-FINAL                         TO                CHG0118 
038600                             WRK-RES-IR-FINAL (WRK-IND-PROD)      CHG0118 
038700      MOVE WRK-VF-NET                           TO                CHG0118 
038800                             WRK-RES-VF-NET (WRK-IND-PROD)        CHG0118 
038900
039000      ADD 1                      TO WRK-IND-PROD                  CHG0118 
039100     .                                                            CHG0118 
039200*----------------------------------------------------------------*
039300*> cobol-lint CL002 0006-end
039400 0006-END.                       EXIT.                            CHG0118 
039500*----------------------------------------------------------------*
039600
039700*----------------------------------------------------------------*
039800*    PROCESSAR UM DIA DA SIMULACAO DO PRODUTO
039900*----------------------------------------------------------------*
040000 0101-PROCESSAR-DIA              SECTION.                         CHG0118 
040100*----------------------------------------------------------------*
040200
040300      EVALUATE PRD003A-REGRA-TAXA (WRK-IND-PROD)                  CHG0118 
040400          WHEN 1  PERFORM 0110-TAXA-PREFIXADO                     CHG0118 
040500          WHEN 2  PERFORM 0120-TAXA-IPCA-MAIS                     CHG0118 
040600          WHEN 3  PERFORM 0130-TAXA-SELIC                         CHG0118 
040700          WHEN 4  PERFORM 0140-TAXA-CDB-CDI                       CHG0118 
040800          WHEN 5  PERFORM 0150-TAXA-LCI                           CHG0118 
040900          WHEN 6  PERFORM 0160-TAXA-POUPANCA                      CHG0118 
041000      END-EVALUATE                                                CHG0118 
041100
041200      COMPUTE WRK-BAL-GROSS ROUNDED =                             CHG0118 
041300                WRK-BAL-GROSS * (1 + WRK-RATE-APPLIED)            CHG0118 
041400      COMPUTE WRK-BAL-NET-CUST ROUNDED =                          CHG0118 
041500                WRK-BAL-NET-CUST * (1 + WRK-RATE-APPLIED)         CHG0118 
041600
041700      IF PRD003A-APLICA-CUSTODIA (WRK-IND-PROD)                   CHG0118 
041800          COMPUTE WRK-CUSTODY-AMT ROUNDED =                       CHG0118 
041900                    WRK-BAL-NET-CUST * WRK-CUSTODIA-PERIODO       CHG0118 
042000          SUBTRACT WRK-CUSTODY-AMT FROM WRK-BAL-NET-CUST          CHG0118 
042100      ELSE                                                        CHG0118 
042200          MOVE ZEROS              TO WRK-CUSTODY-AMT              CHG0118 
042300      END-IF                                                      CHG0118 
042400
042500      PERFORM 0102-GRAVAR-TIMELINE                                CHG0118 
042600      ADD 1                      TO WRK-IND-DIA                   CHG0118 
042700     .                                                            CHG0118 
042800*----------------------------------------------------------------*
042900*> cobol-lint CL002 0101-end
043000 0101-END.                       EXIT.                            CHG0118 
043100*----------------------------------------------------------------*
043200
043300*----------------------------------------------------------------*
043400*    GRAVAR A LINHA DE TIMELINE DO DIA PROCESSADO
043500*----------------------------------------------------------------*
043600 0102-GRAVAR-TIMELINE            SECTION.                         CHG0118 
043700*----------------------------------------------------------------*
043800
043900      MOVE WRK-SCEN-ID-ATUAL                    TO TIM-SCEN-ID    CHG0118 
044000      MOVE PRD003A-PRODUTO-ID (WRK-IND-PROD)     TO TIM-PRODUCT-IDCHG0118 
044100      MOVE WRK-IND-DIA                           TO TIM-PERIOD-NO CHG0118 
044200      MOVE WRK-RATE-APPLIED                       TO              CHG0118 
044300                                     TIM-RATE-APPLIED             CHG0118 
044400      MOVE WRK-BAL-GROSS                          TO TIM-BAL-GROSSCHG0118 
044500      MOVE WRK-CUSTODY-AMT                        TO              CHG0118 
044600                                     TIM-CUSTODY-AMT              CHG0118 
044700      MOVE WRK-BAL-NET-CUST                       TO              CHG0118 
044800                                     TIM-BAL-NET-CUST             CHG0118 
044900
045000      WRITE TIM-REG-SAIDA                                         CHG0118 
045100      ADD 1                      TO WRK-TOTAL-TIMELINE            CHG0118 
045200     .                                                            CHG0118 
045300*----------------------------------------------------------------*
045400*> cobol-lint CL002 0102-end
045500 0102-END.                       EXIT.                            CHG0118 
045600*----------------------------------------------------------------*
045700
045800*----------------------------------------------------------------*
045900*    TESOURO PREFIXADO - TAXA FIXA 14% A.A. TODO DIA
046000*----------------------------------------------------------------*
046100 0110-TAXA-PREFIXADO             SECTION.                         CHG0118 
046200*----------------------------------------------------------------*
046300
046400      COMPUTE WRK-RATE-APPLIED ROUNDED =                          CHG0118 
046500                (1 + PRD003A-TAXA-FIXA-AA (WRK-IND-PROD))         CHG0118 
046600                ** (1 / 252) - 1                                  CHG0118 
046700     .                                                            CHG0118 
046800*----------------------------------------------------------------*
046900*> cobol-lint CL002 0110-end
047000 0110-END.                       EXIT.                            CHG0118 
047100*----------------------------------------------------------------*
047200
047300*----------------------------------------------------------------*
047400*    TESOURO IPCA+ - IPCA DO ANO COMPOSTO COM 7% A.A. REAL,
047500*    AMBOS CONVERTIDOS AO MES
047600*----------------------------------------------------------------*
047700 0120-TAXA-IPCA-MAIS             SECTION.                         CHG0118 
047800*----------------------------------------------------------------*
047900
048000      COMPUTE WRK-M-IPCA ROUNDED =                                CHG0118 
048100            (1 + WRK-DIA-IPCA-AA (WRK-IND-DIA)) ** (1 / 12) - 1   CHG0118 
048200      COMPUTE WRK-M-REAL ROUNDED =                                CHG0118
048300            (1 + PRD003A-TAXA-REAL-AA (WRK-IND-PROD))             CHG0119
048400            ** (1 / 12) - 1                                       CHG0119
048500      COMPUTE WRK-RATE-APPLIED ROUNDED =                          CHG0118 
048600            (1 + WRK-M-IPCA) * (1 + WRK-M-REAL) - 1               CHG0118 
048700     .                                                            CHG0118 
048800*----------------------------------------------------------------*
048900*> cobol-lint CL002 0120-end
049000 0120-END.                       EXIT.                            CHG0118 
049100*----------------------------------------------------------------*
049200
049300*----------------------------------------------------------------*
049400*    TESOURO SELIC - TAXA DIARIA EFETIVA DO DIA
049500*----------------------------------------------------------------*
049600 0130-TAXA-SELIC                 SECTION.                         CHG0118 
049700*----------------------------------------------------------------*
049800
049900      MOVE WRK-DIA-SELIC-D (WRK-IND-DIA) TO WRK-RATE-APPLIED      CHG0118 
050000     .                                                            CHG0118 
050100*----------------------------------------------------------------*
050200*> cobol-lint CL002 0130-end
050300 0130-END.                       EXIT.                            CHG0118 
050400*----------------------------------------------------------------*
050500
050600*----------------------------------------------------------------*
050700*    CDB 100% CDI - CDI CONSIDERADO IGUAL A SELIC
050800*----------------------------------------------------------------*
050900 0140-TAXA-CDB-CDI               SECTION.                         CHG0118 
051000*----------------------------------------------------------------*
051100
051200      MOVE WRK-DIA-SELIC-D (WRK-IND-DIA) TO WRK-RATE-APPLIED      CHG0118 
051300     .                                                            CHG0118 
051400*----------------------------------------------------------------*
051500*> cobol-lint CL002 0140-end
051600 0140-END.                       EXIT.                            CHG0118 
051700*----------------------------------------------------------------*
051800
051900*----------------------------------------------------------------*
052000*    LCI - 90% DA TAXA SELIC DIARIA EFETIVA
052100*----------------------------------------------------------------*
052200 0150-TAXA-LCI                   SECTION.                         CHG0118 
052300*----------------------------------------------------------------*
052400
052500      COMPUTE WRK-RATE-APPLIED ROUNDED =                          CHG0118 
052600                PRD003A-FATOR-SELIC (WRK-IND-PROD) *              CHG0118 
052700                WRK-DIA-SELIC-D (WRK-IND-DIA)                     CHG0118 
052800     .                                                            CHG0118 
052900*----------------------------------------------------------------*
053000*> cobol-lint CL002 0150-end
053100 0150-END.                       EXIT.                            CHG0118 
053200*----------------------------------------------------------------*
053300
053400*----------------------------------------------------------------*
053500*    POUPANCA - CAPITALIZACAO NO ANIVERSARIO DE 21 DIAS UTEIS,
053600*    FAIXA DA SELIC A 8,5% A.A. E TR FIXA MENSAL; NOS DEMAIS
053700*    DIAS DO MES A TAXA APLICADA E ZERO
053800*----------------------------------------------------------------*
053900 0160-TAXA-POUPANCA              SECTION.                         CHG0118 
054000*----------------------------------------------------------------*
054100
054200      DIVIDE WRK-IND-DIA BY 21 GIVING WRK-MES-TEMP                CHG0118 
054300                               REMAINDER WRK-DIA-NO-MES           CHG0118 
054400
054500      IF WRK-DIA-NO-MES NOT = ZERO                                CHG0118 
054600          MOVE ZEROS              TO WRK-RATE-APPLIED             CHG0118 
054700      ELSE                                                        CHG0118 
054800          IF WRK-DIA-SELIC-AA (WRK-IND-DIA) > 0.085000            CHG0120
054900              MOVE 0.005000       TO WRK-BASE-MES                 CHG0120 
055000          ELSE                                                    CHG0118 
055100              COMPUTE WRK-BASE-MES ROUNDED =                      CHG0118 
055200                  (1 + (0.70 * WRK-DIA-SELIC-AA (WRK-IND-DIA)))   CHG0118 
055300                  ** (1 / 12) - 1                                 CHG0118 
055400          END-IF                                                  CHG0118 
055500          ADD PRD003A-TR-POUP-AM (WRK-IND-PROD) TO WRK-BASE-MES   CHG0118 
055600                                   GIVING WRK-RATE-APPLIED        CHG0118 
055700      END-IF                                                      CHG0118 
055800     .                                                            CHG0118 
055900*----------------------------------------------------------------*
056000*> cobol-lint CL002 0160-end
056100 0160-END.                       EXIT.                            CHG0118 
056200*----------------------------------------------------------------*
056300
056400*----------------------------------------------------------------*
056500*    CALCULAR O IMPOSTO DE RENDA FINAL SOBRE O GANHO BRUTO
056600*----------------------------------------------------------------*
056700 0300-CALCULAR-IR-FINAL          SECTION.                         CHG0118 
056800*----------------------------------------------------------------*
056900
057000      IF PRD003A-IR-ISENTO (WRK-IND-PROD)                         CHG0118 
057100          MOVE ZEROS              TO WRK-IR-FINAL                 CHG0118 
057200      ELSE                                                        CHG0118 
057300          COMPUTE WRK-GANHO = WRK-VF-GROSS - WRK-C0               CHG0118 
057400          IF WRK-GANHO > ZEROS                                    CHG0118 
057500              COMPUTE WRK-IR-FINAL ROUNDED = 0.15 * WRK-GANHO     CHG0118 
057600          ELSE                                                    CHG0118 
057700              MOVE ZEROS          TO WRK-IR-FINAL                 CHG0118 
057800          END-IF                                                  CHG0118 
057900      END-IF                                                      CHG0118 
058000     .                                                            CHG0118 
058100*----------------------------------------------------------------*
058200*> cobol-lint CL002 0300-end
058300 0300-END.                       EXIT.                            CHG0118 
058400*----------------------------------------------------------------*
058500
058600*----------------------------------------------------------------*
058700*    ORDENAR O RESUMO DO CENARIO POR VF-NET DECRESCENTE -
058800*    BUBBLE SORT MANUAL, TROCA ADJACENTE MANTEM A ORDEM DOS
058900*    PRODUTOS EM CASO DE EMPATE
059000*----------------------------------------------------------------*
059100 0400-ORDENAR-RESUMO             SECTION.                         CHG0118 
059200*----------------------------------------------------------------*
059300
059400      MOVE 1                      TO WRK-IND-SORT1                CHG0118 
059500      PERFORM 0401-PASSADA-EXTERNA UNTIL WRK-IND-SORT1 > 5        CHG0118 
059600     .                                                            CHG0118 
059700*----------------------------------------------------------------*
059800*> cobol-lint CL002 0400-end
059900 0400-END.                       EXIT.                            CHG0118 
060000*----------------------------------------------------------------*
060100
060200*----------------------------------------------------------------*
060300*    PASSADA EXTERNA DO BUBBLE SORT
060400*----------------------------------------------------------------*
060500 0401-PASSADA-EXTERNA            SECTION.                         CHG0118 
060600*----------------------------------------------------------------*
060700
060800      MOVE 1                      TO WRK-IND-SORT2                CHG0118 
060900      PERFORM 0410-TROCAR-LINHAS UNTIL WRK-IND-SORT2 > 6 -        CHG0118 
061000                                              WRK-IND-SORT1       CHG0118 
061100      ADD 1                       TO WRK-IND-SORT1                CHG0118 
061200     .                                                            CHG0118 
061300*----------------------------------------------------------------*
061400*> cobol-lint CL002 0401-end
061500 0401-END.                       EXIT.                            CHG0118 
061600*----------------------------------------------------------------*
061700
061800*----------------------------------------------------------------*
061900*    TROCAR DUAS LINHAS ADJACENTES QUANDO FORA DE ORDEM
062000*----------------------------------------------------------------*
062100 0410-TROCAR-LINHAS              SECTION.                         CHG0118 
062200*----------------------------------------------------------------*
062300
062400      IF WRK-RES-VF-NET (WRK-IND-SORT2) <                         CHG0118 
062500         WRK-RES-VF-NET (WRK-IND-SORT2 + 1)                       CHG0118 
062600          MOVE WRK-RESUMO (WRK-IND-SORT2)     TO WRK-LINHA-TROCA  CHG0118 
062700          MOVE WRK-RESUMO (WRK-IND-SORT2 + 1) TO                  CHG0118 
062800                                   WRK-RESUMO (WRK-IND-SORT2)     CHG0118 
062900          MOVE WRK-TROCA-SCEN-ID               TO                 CHG0118 
063000                           WRK-RES-SCEN-ID (WRK-IND-SORT2 + 1)    CHG0118 
063100          MOVE WRK-TROCA-PRODUCT-ID            TO                 CHG0118 
063200                           WRK-RES-PRODUCT-ID (WRK-IND-SORT2 + 1) CHG0118 
063300          MOVE WRK-TROCA-VF-GROSS               TO                CHG0118 
063400                           WRK-RES-VF-GROSS (WRK-IND-SORT2 + 1)   CHG0118 
063500          MOVE WRK-TROCA-IR-FINAL               TO                CHG0118 
063600                           WRK-RES-IR-FINAL (WRK-IND-SORT2 + 1)   CHG0118 
063700          MOVE WRK-TROCA-VF-NET                 TO                CHG0118 
063800                           WRK-RES-VF-NET (WRK-IND-SORT2 + 1)     CHG0118 
063900      END-IF                                                      CHG0118 
064000
064100      ADD 1                       TO WRK-IND-SORT2                CHG0118 
064200     .                                                            CHG0118 
064300*----------------------------------------------------------------*
064400*> cobol-lint CL002 0410-end
064500 0410-END.                       EXIT.                            CHG0118 
064600*----------------------------------------------------------------*
064700
064800*----------------------------------------------------------------*
064900*    GRAVAR OS 6 REGISTROS DE RESUMO JA ORDENADOS
065000*----------------------------------------------------------------*
065100 0420-GRAVAR-RESUMO              SECTION.                         CHG0118 
065200*----------------------------------------------------------------*
065300
065400      MOVE 1                      TO WRK-IND-SORT1                CHG0118 
065500      PERFORM 0421-GRAVAR-LINHA-RESUMO UNTIL WRK-IND-SORT1 > 6    CHG0118 
065600     .                                                            CHG0118 
065700*----------------------------------------------------------------*
065800*> cobol-lint CL002 0420-end
065900 0420-END.                       EXIT.                            CHG0118 
066000*----------------------------------------------------------------*
066100
066200*----------------------------------------------------------------*
066300*    GRAVAR UMA LINHA DO RESUMO NO ARQUIVO SUMARIO.DAT
066400*----------------------------------------------------------------*
066500 0421-GRAVAR-LINHA-RESUMO        SECTION.                         CHG0118 
066600*----------------------------------------------------------------*
066700
066800      MOVE WRK-RES-SCEN-ID (WRK-IND-SORT1)    TO SUM004A-SCEN-ID  CHG0118 
066900      MOVE WRK-RES-PRODUCT-ID (WRK-IND-SORT1) TO                  CHG0118 
067000                                         SUM004A-PRODUCT-ID       CHG0118 
067100      MOVE WRK-RES-VF-GROSS (WRK-IND-SORT1)   TO SUM004A-VF-GROSS CHG0118 
067200      MOVE WRK-RES-IR-FINAL (WRK-IND-SORT1)   TO SUM004A-IR-FINAL CHG0118 
067300      MOVE WRK-RES-VF-NET (WRK-IND-SORT1)     TO SUM004A-VF-NET   CHG0118 
067400
067500      WRITE SUM004A-REGISTRO                                      CHG0118 
067600      ADD 1                       TO WRK-IND-SORT1                CHG0118 
067700     .                                                            CHG0118 
067800*----------------------------------------------------------------*
067900*> cobol-lint CL002 0421-end
068000 0421-END.                       EXIT.                            CHG0118 
068100*----------------------------------------------------------------*
068200
068300*----------------------------------------------------------------*
068400*    FECHAMENTO DOS ARQUIVOS
068500*----------------------------------------------------------------*
068600 0099-FECHAMENTO-ARQUIVOS        SECTION.                         CHG0118 
068700*----------------------------------------------------------------*
068800
068900      CLOSE CENARIO-ENTRADA                                       CHG0118 
069000      CLOSE SUMARIO-SAIDA                                         CHG0118 
069100      CLOSE TIMELINE-SAIDA                                        CHG0118 
069200     .                                                            CHG0118 
069300*----------------------------------------------------------------*
069400*> cobol-lint CL002 0099-end
069500 0099-END.                       EXIT.                            CHG0118 
069600*----------------------------------------------------------------*
069700
069800*----------------------------------------------------------------*
069900*    FINALIZAR PROGRAMA
070000*----------------------------------------------------------------*
070100 9999-FINALIZAR                  SECTION.                         CHG0118 
070200*----------------------------------------------------------------*
070300
070400      DISPLAY 'SUMARIO.DAT GERADO - 18 LINHAS DE RESUMO'          CHG0118 
070500      DISPLAY 'TIMELINE.DAT GERADO - TOTAL DE LINHAS: '           CHG0118 
070600               WRK-TOTAL-TIMELINE                                 CHG0118 
070700      STOP RUN                                                    CHG0118 
070800      .                                                           CHG0118 
070900*----------------------------------------------------------------*
071000*> cobol-lint CL002 9999-end
071100 9999-END.                       EXIT.                            CHG0118 
071200*----------------------------------------------------------------*
